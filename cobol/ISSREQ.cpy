000100*                                                                 
000110* #ident "@(#) apps/PETAPP/ISSREQ.cpy  $Revision: 1.2 $"          
000120*                                                                 
000130* ------------------------------------------------------          
000140* ISSREQ  -  ISSUE POLICY REQUEST RECORD                          
000150*                                                                 
000160* ONE INPUT LINE PER OWNER ASKING TO TURN A QUOTATION             
000170* INTO A POLICY.  READ SEQUENTIAL BY PETISSUE.                    
000180* ------------------------------------------------------          
000190*                                                                 
000200     05  IREQ-QUOTATION-ID       PIC X(36).                       
000210     05  IREQ-OWNER-ID           PIC X(36).                       
000220     05  IREQ-OWNER-NAME         PIC X(50).                       
000230     05  IREQ-OWNER-EMAIL        PIC X(60).                       
000240     05  FILLER                  PIC X(08).                       
