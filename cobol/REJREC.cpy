000100*                                                                 
000110* #ident "@(#) apps/PETAPP/REJREC.cpy  $Revision: 1.2 $"          
000120*                                                                 
000130* ------------------------------------------------------          
000140* REJREC  -  REJECTED REQUEST RECORD                              
000150*                                                                 
000160* SHARED LAYOUT FOR THE REJECTS FILE WRITTEN BY BOTH THE          
000170* QUOTE RUN (PETQUOTE) AND THE ISSUE RUN (PETISSUE). ONE          
000180* LINE PER REQUEST THAT FAILED EDIT, CARRYING THE INPUT           
000190* KEY AND A ONE-LINE REASON FOR THE REJECT.  REJ-KEY IS           
000200* WIDENED TO PIC X(50) TO HOLD PETQUOTE'S QREQ-PET-NAME           
000210* (PIC X(50)) WITHOUT TRUNCATION -- IT ALSO HOLDS                 
000220* PETISSUE'S SHORTER IREQ-QUOTATION-ID, PIC X(36).                
000230* ------------------------------------------------------          
000240*                                                                 
000250     05  REJ-RUN-ID              PIC X(08).                       
000260     05  REJ-KEY                 PIC X(50).                       
000270     05  REJ-REASON              PIC X(40).                       
000280     05  FILLER                  PIC X(10).                       
