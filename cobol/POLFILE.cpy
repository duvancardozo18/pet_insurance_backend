000100*                                                                 
000110* #ident "@(#) apps/PETAPP/POLFILE.cpy  $Revision: 1.3 $"         
000120*                                                                 
000130* ------------------------------------------------------          
000140* POLFILE  -  POLICY RECORD                                       
000150*                                                                 
000160* WRITTEN BY PETISSUE, ONE PER ISSUED POLICY.  ACTIVE-FLAG        
000170* IS ALWAYS 'Y' AT ISSUANCE -- A LATER CANCELLATION RUN,          
000180* NOT PART OF THIS JOB STREAM, WOULD FLIP IT TO 'N'.              
000190* ------------------------------------------------------          
000200*                                                                 
000210     05  POL-POLICY-ID           PIC X(36).                       
000220     05  POL-QUOTATION-ID        PIC X(36).                       
000230     05  POL-OWNER-ID            PIC X(36).                       
000240     05  POL-OWNER-NAME          PIC X(50).                       
000250     05  POL-OWNER-EMAIL         PIC X(60).                       
000260     05  POL-START-DATE          PIC 9(08).                       
000270     05  POL-END-DATE            PIC 9(08).                       
000280     05  POL-ACTIVE-FLAG         PIC X(01).                       
000290     05  FILLER                  PIC X(09).                       
