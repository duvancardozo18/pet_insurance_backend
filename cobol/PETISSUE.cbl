000100* (c) 1991 MIDLAND MUTUAL HOME OFFICE DATA PROCESSING             
000110* All rights reserved                                             
000120*                                                                 
000130* #ident "@(#) apps/PETAPP/PETISSUE.cbl  $Revision: 1.8 $"        
000140* static char sccsid[] = "@(#) PETISSUE.cbl $Revision: 1.8 $";    
000150*                                                                 
000160 IDENTIFICATION DIVISION.                                         
000170 PROGRAM-ID. PETISSUE.                                            
000180 AUTHOR. R. MCKENZIE.                                             
000190 INSTALLATION. HOME OFFICE DP CENTER.                             
000200 DATE-WRITTEN. 04/02/91.                                          
000210 DATE-COMPILED.                                                   
000220 SECURITY. COMPANY CONFIDENTIAL.                                  
000230*                                                                 
000240* ------------------------------------------------------          
000250* CHANGE LOG                                                      
000260* ------------------------------------------------------          
000270* 04/02/91 RGM  0000  ORIGINAL PROGRAM -- TURNS A QUOTATION       
000280* 04/02/91 RGM  0000  INTO A ONE YEAR POLICY FOR AN OWNER.        
000290* 04/02/91 RGM  0000  QUOTATION FILE HELD IN A TABLE, NO          
000300* 04/02/91 RGM  0000  ISAM AVAILABLE ON THIS BOX FOR IT YET.      
000310* 02/05/93 LKT  0059  REJECTS FILE ADDED, MATCHES PETQUOTE.       
000320* 06/30/96 WDH  0091  POLICY-ID NOW CARRIES RUN DATE, NOT         
000330* 06/30/96 WDH  0091  JUST A COUNTER, TO MATCH PETQUOTE.          
000340* 01/08/99 WDH  0112  Y2K -- START/END-DATE WIDENED TO PIC        
000350* 01/08/99 WDH  0112  9(8) CCYYMMDD, YEAR-ADD REWORKED FOR        
000360* 01/08/99 WDH  0112  CENTURY ROLLOVER (E.G. 1999 TO 2000).       
000370* 07/22/00 WDH  0120  CONFIRMED CLEAN ON 2000 LEAP DAY RUN.       
000380* 05/11/01 NPC  0128  QUOTATION TABLE SIZE RAISED FROM 5000       
000390* 05/11/01 NPC  0128  TO 20000 ENTRIES, RUN WAS GOING ABEND       
000400* 05/11/01 NPC  0128  U0012 ON THE FALL BULK-QUOTE CAMPAIGN.      
000410* 08/19/05 NPC  0148  RUN-CONTROL TOTALS NOW DISPLAYED AT EOJ.    
000420* 06/05/07 NPC  0152  SWITCHES, COUNTERS AND CONSTANTS MOVED TO   
000430* 06/05/07 NPC  0152  77-LEVEL PER SHOP STANDARDS, WERE WRONGLY   
000440* 06/05/07 NPC  0152  CARRIED AS 01-LEVEL SINCE THE ORIGINAL.     
000450* 06/19/07 NPC  0154  COPYBOOKS WERE CARRYING THEIR OWN 01        
000460* 06/19/07 NPC  0154  LEVEL, DUPLICATING THE ONE IN THE FD --     
000470* 06/19/07 NPC  0154  WOULDN'T COMPILE.  01 NOW LIVES ONLY        
000480* 06/19/07 NPC  0154  IN THE FD, COPYBOOKS START AT 05.           
000490* 06/19/07 NPC  0154  RUN-COUNTER IS COMP, CANNOT BE STRUNG       
000500* 06/19/07 NPC  0154  DIRECTLY -- ADDED WS-RUN-COUNTER-ED AS      
000510* 06/19/07 NPC  0154  THE DISPLAY-USAGE VIEW FOR THE ID BUILD.    
000520* 06/19/07 NPC  0154  LOGREC FILLER AHEAD OF THE END-DT FIELD     
000530* 06/19/07 NPC  0154  WAS ONE BYTE SHORT, TRUNCATING THE LABEL.   
000540* 07/02/07 NPC  0156  REJ-KEY IN REJREC WIDENED TO X(50) TO       
000550* 07/02/07 NPC  0156  MATCH PETQUOTE'S CHANGE, RECORD LENGTH      
000560* 07/02/07 NPC  0156  ON THE REJECTS FILE MOVES WITH IT.          
000570* ------------------------------------------------------          
000580*                                                                 
000590 ENVIRONMENT DIVISION.                                            
000600 CONFIGURATION SECTION.                                           
000610 SOURCE-COMPUTER.  USL-486.                                       
000620 OBJECT-COMPUTER.  USL-486.                                       
000630 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            
000640*                                                                 
000650 INPUT-OUTPUT SECTION.                                            
000660 FILE-CONTROL.                                                    
000670     SELECT QUOTATION-FILE ASSIGN TO QUOTFILE                     
000680         ORGANIZATION LINE SEQUENTIAL                             
000690         STATUS FILE-STATUS.                                      
000700     SELECT ISSUE-POLICY-REQUEST-FILE ASSIGN TO IREQFILE          
000710         ORGANIZATION LINE SEQUENTIAL                             
000720         STATUS FILE-STATUS.                                      
000730     SELECT POLICY-FILE ASSIGN TO POLFILE                         
000740         ORGANIZATION LINE SEQUENTIAL                             
000750         STATUS FILE-STATUS.                                      
000760     SELECT REJECTS-FILE ASSIGN TO REJFILE                        
000770         ORGANIZATION LINE SEQUENTIAL                             
000780         STATUS FILE-STATUS.                                      
000790*                                                                 
000800 DATA DIVISION.                                                   
000810 FILE SECTION.                                                    
000820 FD  QUOTATION-FILE; RECORD 166.                                  
000830 01  QUOTATION-REC.                                               
000840 COPY PETQUOT.                                                    
000850*                                                                 
000860 FD  ISSUE-POLICY-REQUEST-FILE; RECORD 190.                       
000870 01  ISSUE-POLICY-REQUEST-REC.                                    
000880 COPY ISSREQ.                                                     
000890*                                                                 
000900 FD  POLICY-FILE; RECORD 244.                                     
000910 01  POLICY-REC.                                                  
000920 COPY POLFILE.                                                    
000930*                                                                 
000940 FD  REJECTS-FILE; RECORD 108.                                    
000950 01  REJECT-REC.                                                  
000960 COPY REJREC.                                                     
000970*                                                                 
000980 WORKING-STORAGE SECTION.                                         
000990* ------------------------------------------------------          
001000* FILE STATUS                                                     
001010* ------------------------------------------------------          
001020 01  FILE-STATUS.                                                 
001030     05  STATUS-1                PIC X.                           
001040     05  STATUS-2                PIC X.                           
001050*                                                                 
001060* ------------------------------------------------------          
001070* RUN SWITCHES AND COUNTERS -- STANDALONE ITEMS, 77-LEVEL         
001080* PER SHOP STANDARDS                                              
001090* ------------------------------------------------------          
001100 77  WS-QUOTE-EOF-FLAG            PIC X       VALUE "N".          
001110     88  WS-QUOTE-END-OF-FILE                 VALUE "Y".          
001120 77  WS-EOF-FLAG                  PIC X       VALUE "N".          
001130     88  WS-END-OF-FILE                        VALUE "Y".         
001140 77  WS-FOUND-SWITCH              PIC X       VALUE "N".          
001150     88  WS-QUOTATION-FOUND                    VALUE "Y".         
001160 77  WS-REJECT-SWITCH             PIC X       VALUE "N".          
001170     88  WS-REJECT-IT                          VALUE "Y".         
001180*                                                                 
001190 77  WS-READ-COUNT                PIC S9(9) COMP   VALUE ZERO.    
001200 77  WS-ISSUE-COUNT               PIC S9(9) COMP   VALUE ZERO.    
001210 77  WS-REJECT-COUNT              PIC S9(9) COMP   VALUE ZERO.    
001220 77  WS-RUN-COUNTER               PIC S9(9) COMP   VALUE ZERO.    
001230 77  WS-TABLE-COUNT               PIC S9(9) COMP   VALUE ZERO.    
001240*                                                                 
001250 77  WS-REJECT-REASON             PIC X(40)   VALUE SPACES.       
001260*                                                                 
001270* WS-RUN-COUNTER IS COMP FOR FAST ADD, BUT STRING NEEDS A         
001280* DISPLAY-USAGE OPERAND -- WS-RUN-COUNTER-ED IS THAT VIEW.        
001290 77  WS-RUN-COUNTER-ED            PIC 9(09)   VALUE ZERO.         
001300*                                                                 
001310 77  POLICY-DURATION-YEARS        PIC 9(02) COMP   VALUE 1.       
001320*                                                                 
001330* ------------------------------------------------------          
001340* QUOTATION TABLE -- STANDS IN FOR THE ISAM WE DO NOT HAVE        
001350* YET.  THE QUOTATION FILE ARRIVES SORTED ASCENDING ON            
001360* QT-QUOTATION-ID SO SEARCH ALL CAN BE USED AS DELIVERED.         
001370* ------------------------------------------------------          
001380 01  QUOTATION-TABLE.                                             
001390     05  QUOTATION-TABLE-ENTRY OCCURS 1 TO 20000 TIMES            
001400             DEPENDING ON WS-TABLE-COUNT                          
001410             ASCENDING KEY IS QT-QUOTATION-ID                     
001420             INDEXED BY QT-IDX.                                   
001430         10  QT-QUOTATION-ID      PIC X(36).                      
001440         10  QT-PRICE             PIC S9(07)V9(02).               
001450         10  QT-EXPIRES-AT        PIC 9(08).                      
001460         10  FILLER               PIC X(06).                      
001470*                                                                 
001480* ------------------------------------------------------          
001490* DATE WORK AREA                                                  
001500* ------------------------------------------------------          
001510 77  WS-CURRENT-DATE              PIC 9(08)   VALUE ZERO.         
001520*                                                                 
001530* REDEFINES NO. 1 -- BROKEN OUT CCYY/MM/DD FOR YEAR ADD           
001540 01  WS-WORK-DATE                 PIC 9(08)   VALUE ZERO.         
001550 01  WS-WORK-DATE-X REDEFINES WS-WORK-DATE.                       
001560     05  WS-WORK-CCYY             PIC 9(04).                      
001570     05  WS-WORK-MMDD             PIC 9(04).                      
001580*                                                                 
001590* REDEFINES NO. 2 -- LEAP-DAY GUARD FOR THE YEAR-ADD RULE         
001600 01  WS-WORK-MMDD-SAVE            PIC 9(04)   VALUE ZERO.         
001610 01  WS-WORK-MMDD-SAVE-X REDEFINES WS-WORK-MMDD-SAVE.             
001620     05  WS-SAVE-MM               PIC 9(02).                      
001630     05  WS-SAVE-DD               PIC 9(02).                      
001640*                                                                 
001650 77  WS-LEAP-REMAINDER-1          PIC 9(02) COMP   VALUE ZERO.    
001660 77  WS-LEAP-REMAINDER-2          PIC 9(02) COMP   VALUE ZERO.    
001670 77  WS-LEAP-REMAINDER-3          PIC 9(02) COMP   VALUE ZERO.    
001680*                                                                 
001690* REDEFINES NO. 3 -- SLASHED VIEW OF A DATE FOR THE LOG LINE      
001700 01  WS-LOG-DATE                  PIC 9(08)   VALUE ZERO.         
001710 01  WS-LOG-DATE-EDIT REDEFINES WS-LOG-DATE.                      
001720     05  WS-LOG-DATE-ED           PIC 9999/99/99.                 
001730*                                                                 
001740* ------------------------------------------------------          
001750* LOG MESSAGE LAYOUTS                                             
001760* ------------------------------------------------------          
001770 01  LOGMSG.                                                      
001780     05  FILLER                  PIC X(11) VALUE "PETISSUE =>".   
001790     05  LOGMSG-TEXT             PIC X(50).                       
001800 01  LOGREC.                                                      
001810     05  FILLER                  PIC X(09) VALUE "ISSUED =>".     
001820     05  REC-OWNER-NAME          PIC X(20).                       
001830     05  FILLER                  PIC X(10) VALUE " END-DT =>".    
001840     05  REC-END-DATE            PIC 9999/99/99.                  
001850*                                                                 
001860 LINKAGE SECTION.                                                 
001870*                                                                 
001880 PROCEDURE DIVISION.                                              
001890*                                                                 
001900* ------------------------------------------------------          
001910* MAINLINE                                                        
001920* ------------------------------------------------------          
001930 0000-MAINLINE.                                                   
001940     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      
001950     PERFORM 1500-LOAD-QUOTATIONS THRU 1500-EXIT                  
001960         UNTIL WS-QUOTE-END-OF-FILE.                              
001970     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.                    
001980     PERFORM 3000-PROCESS-REQUEST THRU 3000-EXIT                  
001990         UNTIL WS-END-OF-FILE.                                    
002000     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.                      
002010     STOP RUN.                                                    
002020*                                                                 
002030* ------------------------------------------------------          
002040* OPEN FILES, ACCEPT THE RUN DATE, ZERO THE COUNTERS              
002050* ------------------------------------------------------          
002060 1000-INITIALIZE.                                                 
002070     OPEN INPUT  QUOTATION-FILE.                                  
002080     OPEN INPUT  ISSUE-POLICY-REQUEST-FILE.                       
002090     OPEN OUTPUT POLICY-FILE.                                     
002100     OPEN OUTPUT REJECTS-FILE.                                    
002110     IF STATUS-1 NOT = "0"                                        
002120         MOVE "OPEN FAILED" TO LOGMSG-TEXT                        
002130         PERFORM DO-USERLOG                                       
002140         STOP RUN.                                                
002150     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   
002160     MOVE ZERO TO WS-READ-COUNT WS-ISSUE-COUNT WS-REJECT-COUNT    
002170                  WS-RUN-COUNTER WS-TABLE-COUNT.                  
002180     MOVE "Started" TO LOGMSG-TEXT.                               
002190     PERFORM DO-USERLOG.                                          
002200 1000-EXIT.                                                       
002210     EXIT.                                                        
002220*                                                                 
002230* ------------------------------------------------------          
002240* LOAD THE QUOTATION FILE INTO THE TABLE, ONE ROW A READ          
002250* ------------------------------------------------------          
002260 1500-LOAD-QUOTATIONS.                                            
002270     READ QUOTATION-FILE                                          
002280         AT END                                                   
002290             MOVE "Y" TO WS-QUOTE-EOF-FLAG                        
002300         NOT AT END                                               
002310             ADD 1 TO WS-TABLE-COUNT                              
002320             MOVE QUOT-QUOTATION-ID TO                            
002330                 QT-QUOTATION-ID(WS-TABLE-COUNT)                  
002340             MOVE QUOT-PRICE TO QT-PRICE(WS-TABLE-COUNT)          
002350             MOVE QUOT-EXPIRES-AT TO                              
002360                 QT-EXPIRES-AT(WS-TABLE-COUNT).                   
002370 1500-EXIT.                                                       
002380     EXIT.                                                        
002390*                                                                 
002400* ------------------------------------------------------          
002410* READ ONE ISSUE POLICY REQUEST                                   
002420* ------------------------------------------------------          
002430 2000-READ-REQUEST.                                               
002440     READ ISSUE-POLICY-REQUEST-FILE                               
002450         AT END                                                   
002460             MOVE "Y" TO WS-EOF-FLAG                              
002470         NOT AT END                                               
002480             ADD 1 TO WS-READ-COUNT.                              
002490 2000-EXIT.                                                       
002500     EXIT.                                                        
002510*                                                                 
002520* ------------------------------------------------------          
002530* LOOK UP, EDIT, AND DISPOSE OF ONE REQUEST, THEN MOVE ON         
002540* ------------------------------------------------------          
002550 3000-PROCESS-REQUEST.                                            
002560     PERFORM 3100-FIND-QUOTATION THRU 3100-EXIT.                  
002570     IF NOT WS-QUOTATION-FOUND                                    
002580         MOVE "Y" TO WS-REJECT-SWITCH                             
002590         MOVE "QUOTATION NOT FOUND" TO WS-REJECT-REASON           
002600     ELSE                                                         
002610         PERFORM 3200-EDIT-QUOTATION THRU 3200-EXIT.              
002620     IF WS-REJECT-IT                                              
002630         PERFORM 3900-REJECT-REQUEST THRU 3900-EXIT               
002640     ELSE                                                         
002650         PERFORM 3300-BUILD-POLICY THRU 3300-EXIT                 
002660         PERFORM 3400-WRITE-POLICY THRU 3400-EXIT.                
002670     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.                    
002680 3000-EXIT.                                                       
002690     EXIT.                                                        
002700*                                                                 
002710* ------------------------------------------------------          
002720* QUOTATION LOOKUP -- SEARCH ALL OF THE SORTED IN-MEMORY          
002730* TABLE STANDS IN FOR A KEYED READ, NO ISAM ON THIS BOX           
002740* ------------------------------------------------------          
002750 3100-FIND-QUOTATION.                                             
002760     MOVE "N" TO WS-FOUND-SWITCH.                                 
002770     MOVE "N" TO WS-REJECT-SWITCH.                                
002780     SEARCH ALL QUOTATION-TABLE-ENTRY                             
002790         AT END                                                   
002800             MOVE "N" TO WS-FOUND-SWITCH                          
002810         WHEN QT-QUOTATION-ID(QT-IDX) = IREQ-QUOTATION-ID         
002820             MOVE "Y" TO WS-FOUND-SWITCH.                         
002830 3100-EXIT.                                                       
002840     EXIT.                                                        
002850*                                                                 
002860* ------------------------------------------------------          
002870* QUOTATION EXPIRY RULE -- SAME DAY EXPIRY IS STILL USABLE,       
002880* ONLY STRICTLY BEFORE TODAY IS REJECTED                          
002890* ------------------------------------------------------          
002900 3200-EDIT-QUOTATION.                                             
002910     IF QT-EXPIRES-AT(QT-IDX) < WS-CURRENT-DATE                   
002920         MOVE "Y" TO WS-REJECT-SWITCH                             
002930         MOVE "QUOTATION EXPIRED" TO WS-REJECT-REASON.            
002940 3200-EXIT.                                                       
002950     EXIT.                                                        
002960*                                                                 
002970* ------------------------------------------------------          
002980* ISSUE THE POLICY -- START IS TODAY, END IS ONE YEAR ON,         
002990* ACTIVE-FLAG IS ALWAYS Y AT ISSUANCE                             
003000* ------------------------------------------------------          
003010 3300-BUILD-POLICY.                                               
003020     ADD 1 TO WS-RUN-COUNTER.                                     
003030     MOVE WS-RUN-COUNTER TO WS-RUN-COUNTER-ED.                    
003040     MOVE SPACES TO POL-POLICY-ID.                                
003050     STRING "PL" DELIMITED BY SIZE                                
003060            WS-CURRENT-DATE DELIMITED BY SIZE                     
003070            WS-RUN-COUNTER-ED DELIMITED BY SIZE                   
003080         INTO POL-POLICY-ID.                                      
003090     MOVE IREQ-QUOTATION-ID  TO POL-QUOTATION-ID.                 
003100     MOVE IREQ-OWNER-ID      TO POL-OWNER-ID.                     
003110     MOVE IREQ-OWNER-NAME    TO POL-OWNER-NAME.                   
003120     MOVE IREQ-OWNER-EMAIL   TO POL-OWNER-EMAIL.                  
003130     MOVE WS-CURRENT-DATE    TO POL-START-DATE.                   
003140     MOVE WS-CURRENT-DATE    TO WS-WORK-DATE.                     
003150     PERFORM 3350-ADD-YEAR-TO-DATE THRU 3350-EXIT.                
003160     MOVE WS-WORK-DATE       TO POL-END-DATE.                     
003170     MOVE "Y"                TO POL-ACTIVE-FLAG.                  
003180 3300-EXIT.                                                       
003190     EXIT.                                                        
003200*                                                                 
003210* ------------------------------------------------------          
003220* ADD POLICY-DURATION-YEARS TO WS-WORK-DATE.  A FEB 29            
003230* START ROLLS TO FEB 28 WHEN THE TARGET YEAR IS NOT LEAP --       
003240* LEAP TEST IS DIVIDE/REMAINDER, NO INTRINSIC FUNCTION.           
003250* ------------------------------------------------------          
003260 3350-ADD-YEAR-TO-DATE.                                           
003270     MOVE WS-WORK-MMDD TO WS-WORK-MMDD-SAVE.                      
003280     ADD POLICY-DURATION-YEARS TO WS-WORK-CCYY.                   
003290     IF WS-SAVE-MM = 2 AND WS-SAVE-DD = 29                        
003300         DIVIDE WS-WORK-CCYY BY 4                                 
003310             GIVING WS-LEAP-REMAINDER-1                           
003320             REMAINDER WS-LEAP-REMAINDER-1                        
003330         DIVIDE WS-WORK-CCYY BY 100                               
003340             GIVING WS-LEAP-REMAINDER-2                           
003350             REMAINDER WS-LEAP-REMAINDER-2                        
003360         DIVIDE WS-WORK-CCYY BY 400                               
003370             GIVING WS-LEAP-REMAINDER-3                           
003380             REMAINDER WS-LEAP-REMAINDER-3                        
003390         IF WS-LEAP-REMAINDER-1 NOT = 0 OR                        
003400           (WS-LEAP-REMAINDER-2 = 0 AND                           
003410            WS-LEAP-REMAINDER-3 NOT = 0)                          
003420             MOVE 28 TO WS-SAVE-DD.                               
003430     MOVE WS-WORK-MMDD-SAVE TO WS-WORK-MMDD.                      
003440 3350-EXIT.                                                       
003450     EXIT.                                                        
003460*                                                                 
003470* ------------------------------------------------------          
003480* WRITE THE ISSUED POLICY, LOG IT, COUNT IT                       
003490* ------------------------------------------------------          
003500 3400-WRITE-POLICY.                                               
003510     WRITE POLICY-REC.                                            
003520     IF STATUS-1 NOT = "0"                                        
003530         MOVE "WRITE POLICY FAILED" TO LOGMSG-TEXT                
003540         PERFORM DO-USERLOG                                       
003550         STOP RUN.                                                
003560     ADD 1 TO WS-ISSUE-COUNT.                                     
003570     MOVE POL-OWNER-NAME TO REC-OWNER-NAME.                       
003580     MOVE POL-END-DATE TO WS-LOG-DATE.                            
003590     MOVE WS-LOG-DATE-ED TO REC-END-DATE.                         
003600     PERFORM DO-USERLOG-REC.                                      
003610 3400-EXIT.                                                       
003620     EXIT.                                                        
003630*                                                                 
003640* ------------------------------------------------------          
003650* WRITE A REJECTED REQUEST, LOG IT, COUNT IT                      
003660* ------------------------------------------------------          
003670 3900-REJECT-REQUEST.                                             
003680     MOVE "PETISSUE" TO REJ-RUN-ID.                               
003690     MOVE IREQ-QUOTATION-ID TO REJ-KEY.                           
003700     MOVE WS-REJECT-REASON TO REJ-REASON.                         
003710     WRITE REJECT-REC.                                            
003720     ADD 1 TO WS-REJECT-COUNT.                                    
003730     MOVE WS-REJECT-REASON TO LOGMSG-TEXT.                        
003740     PERFORM DO-USERLOG.                                          
003750 3900-EXIT.                                                       
003760     EXIT.                                                        
003770*                                                                 
003780* ------------------------------------------------------          
003790* CLOSE UP AND DISPLAY THE RUN-CONTROL TOTALS                     
003800* ------------------------------------------------------          
003810 9000-END-OF-JOB.                                                 
003820     CLOSE QUOTATION-FILE ISSUE-POLICY-REQUEST-FILE               
003830           POLICY-FILE REJECTS-FILE.                              
003840     DISPLAY "PETISSUE RUN CONTROL TOTALS".                       
003850     DISPLAY "  QUOTATIONS LOADED = " WS-TABLE-COUNT.             
003860     DISPLAY "  REQUESTS READ     = " WS-READ-COUNT.              
003870     DISPLAY "  POLICIES ISSUED   = " WS-ISSUE-COUNT.             
003880     DISPLAY "  REQUESTS REJECT   = " WS-REJECT-COUNT.            
003890     MOVE "Ended" TO LOGMSG-TEXT.                                 
003900     PERFORM DO-USERLOG.                                          
003910 9000-EXIT.                                                       
003920     EXIT.                                                        
003930*                                                                 
003940* ------------------------------------------------------          
003950* SHOP LOGGING -- NO TUXEDO ON THIS BOX, DISPLAY TO SYSOUT        
003960* ------------------------------------------------------          
003970 DO-USERLOG.                                                      
003980     DISPLAY LOGMSG.                                              
003990*                                                                 
004000 DO-USERLOG-REC.                                                  
004010     DISPLAY LOGREC.                                              
