000100* (c) 1991 MIDLAND MUTUAL HOME OFFICE DATA PROCESSING             
000110* All rights reserved                                             
000120*                                                                 
000130* #ident "@(#) apps/PETAPP/PETQUOTE.cbl  $Revision: 1.11 $"       
000140* static char sccsid[] = "@(#) PETQUOTE.cbl $Revision: 1.11 $";   
000150*                                                                 
000160 IDENTIFICATION DIVISION.                                         
000170 PROGRAM-ID. PETQUOTE.                                            
000180 AUTHOR. R. MCKENZIE.                                             
000190 INSTALLATION. HOME OFFICE DP CENTER.                             
000200 DATE-WRITTEN. 03/16/91.                                          
000210 DATE-COMPILED.                                                   
000220 SECURITY. COMPANY CONFIDENTIAL.                                  
000230*                                                                 
000240* ------------------------------------------------------          
000250* CHANGE LOG                                                      
000260* ------------------------------------------------------          
000270* 03/16/91 RGM  0000  ORIGINAL PROGRAM -- PET QUOTE PRICING       
000280* 03/16/91 RGM  0000  BATCH RUN FOR THE NEW PET LINE.             
000290* 04/02/91 RGM  0014  ADDED BREED FIELD TO REQUEST, PASS-THRU     
000300* 04/02/91 RGM  0014  ONLY, NOT PRICED.                           
000310* 09/11/91 RGM  0031  AGE SURCHARGE WAS APPLIED BEFORE SPECIES    
000320* 09/11/91 RGM  0031  MULTIPLIER -- UNDERWRITING WANTS SPECIES    
000330* 09/11/91 RGM  0031  FIRST, THEN AGE, THEN PREMIUM PLAN LAST.    
000340* 02/05/93 LKT  0058  REJECTS FILE ADDED, RUN USED TO JUST        
000350* 02/05/93 LKT  0058  DROP BAD RECORDS ON THE FLOOR.              
000360* 11/19/94 LKT  0072  PREMIUM PLAN SURCHARGE CHANGED FROM 1.75    
000370* 11/19/94 LKT  0072  TO A STRAIGHT DOUBLE PER NEW RATE FILING.   
000380* 06/30/96 WDH  0090  QUOTATION-ID NOW CARRIES RUN DATE, NOT      
000390* 06/30/96 WDH  0090  JUST A COUNTER -- AUDIT ASKED FOR IT.       
000400* 01/08/99 WDH  0111  Y2K -- EXPIRES-AT WAS PIC 9(6) YYMMDD,      
000410* 01/08/99 WDH  0111  WIDENED TO PIC 9(8) CCYYMMDD THROUGHOUT.    
000420* 01/08/99 WDH  0111  DATE MATH REWORKED FOR CENTURY ROLLOVER.    
000430* 07/22/00 WDH  0119  CONFIRMED CLEAN ON 2000 LEAP DAY RUN.       
000440* 03/14/02 NPC  0133  MAX INSURABLE AGE RAISED FROM 8 TO 10       
000450* 03/14/02 NPC  0133  PER UNDERWRITING BULLETIN 02-07.            
000460* 08/19/05 NPC  0147  RUN-CONTROL TOTALS NOW DISPLAYED AT EOJ,    
000470* 08/19/05 NPC  0147  OPERATIONS WAS KEYING THEM OFF THE LOG.     
000480* 06/05/07 NPC  0151  PRICING NOW RUNS BEFORE THE EDIT STEP AND   
000490* 06/05/07 NPC  0151  A NEGATIVE PRICE IS REJECTED TO THE REJECTS 
000500* 06/05/07 NPC  0151  FILE -- RUN USED TO JUST ZERO IT AND KEEP   
000510* 06/05/07 NPC  0151  GOING, AUDIT DID NOT LIKE THAT ONE BIT.     
000520* 06/05/07 NPC  0151  SWITCHES, COUNTERS AND CONSTANTS MOVED TO   
000530* 06/05/07 NPC  0151  77-LEVEL PER SHOP STANDARDS, WERE WRONGLY   
000540* 06/05/07 NPC  0151  CARRIED AS 01-LEVEL SINCE THE ORIGINAL.     
000550* 06/19/07 NPC  0153  COPYBOOKS WERE CARRYING THEIR OWN 01        
000560* 06/19/07 NPC  0153  LEVEL, DUPLICATING THE ONE IN THE FD --     
000570* 06/19/07 NPC  0153  WOULDN'T COMPILE.  01 NOW LIVES ONLY        
000580* 06/19/07 NPC  0153  IN THE FD, COPYBOOKS START AT 05.           
000590* 06/19/07 NPC  0153  RUN-COUNTER IS COMP, CANNOT BE STRUNG       
000600* 06/19/07 NPC  0153  DIRECTLY -- ADDED WS-RUN-COUNTER-ED AS      
000610* 06/19/07 NPC  0153  THE DISPLAY-USAGE VIEW FOR THE ID BUILD.    
000620* 06/19/07 NPC  0153  LOGREC FILLER AHEAD OF THE PRICE FIELD      
000630* 06/19/07 NPC  0153  WAS ONE BYTE SHORT, TRUNCATING THE LABEL.   
000640* 07/02/07 NPC  0155  QREQ-AGE WIDENED TO SIGNED, NEGATIVE AGE    
000650* 07/02/07 NPC  0155  NOW REJECTS EXPLICITLY -- UNDERWRITING'S    
000660* 07/02/07 NPC  0155  RULE WAS NEVER ACTUALLY WIRED IN, ONLY      
000670* 07/02/07 NPC  0155  COMMENTED AS IMPLICIT.  REJ-KEY WIDENED     
000680* 07/02/07 NPC  0155  TO X(50), WAS TRUNCATING LONG PET NAMES     
000690* 07/02/07 NPC  0155  ON THE REJECTS LINE.                        
000700* ------------------------------------------------------          
000710*                                                                 
000720 ENVIRONMENT DIVISION.                                            
000730 CONFIGURATION SECTION.                                           
000740 SOURCE-COMPUTER.  USL-486.                                       
000750 OBJECT-COMPUTER.  USL-486.                                       
000760 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            
000770*                                                                 
000780 INPUT-OUTPUT SECTION.                                            
000790 FILE-CONTROL.                                                    
000800     SELECT QUOTATION-REQUEST-FILE ASSIGN TO QREQFILE             
000810         ORGANIZATION LINE SEQUENTIAL                             
000820         STATUS FILE-STATUS.                                      
000830     SELECT QUOTATION-FILE ASSIGN TO QUOTFILE                     
000840         ORGANIZATION LINE SEQUENTIAL                             
000850         STATUS FILE-STATUS.                                      
000860     SELECT REJECTS-FILE ASSIGN TO REJFILE                        
000870         ORGANIZATION LINE SEQUENTIAL                             
000880         STATUS FILE-STATUS.                                      
000890*                                                                 
000900 DATA DIVISION.                                                   
000910 FILE SECTION.                                                    
000920 FD  QUOTATION-REQUEST-FILE; RECORD 110.                          
000930 01  QUOTATION-REQUEST-REC.                                       
000940 COPY PETQREQ.                                                    
000950*                                                                 
000960 FD  QUOTATION-FILE; RECORD 166.                                  
000970 01  QUOTATION-REC.                                               
000980 COPY PETQUOT.                                                    
000990*                                                                 
001000 FD  REJECTS-FILE; RECORD 108.                                    
001010 01  REJECT-REC.                                                  
001020 COPY REJREC.                                                     
001030*                                                                 
001040 WORKING-STORAGE SECTION.                                         
001050* ------------------------------------------------------          
001060* FILE STATUS                                                     
001070* ------------------------------------------------------          
001080 01  FILE-STATUS.                                                 
001090     05  STATUS-1                PIC X.                           
001100     05  STATUS-2                PIC X.                           
001110*                                                                 
001120* ------------------------------------------------------          
001130* RUN SWITCHES AND COUNTERS -- STANDALONE ITEMS, 77-LEVEL         
001140* PER SHOP STANDARDS                                              
001150* ------------------------------------------------------          
001160 77  WS-EOF-FLAG                 PIC X       VALUE "N".           
001170     88  WS-END-OF-FILE                      VALUE "Y".           
001180 77  WS-REJECT-SWITCH            PIC X       VALUE "N".           
001190     88  WS-REJECT-IT                        VALUE "Y".           
001200*                                                                 
001210 77  WS-READ-COUNT               PIC S9(9) COMP   VALUE ZERO.     
001220 77  WS-ACCEPT-COUNT             PIC S9(9) COMP   VALUE ZERO.     
001230 77  WS-REJECT-COUNT             PIC S9(9) COMP   VALUE ZERO.     
001240 77  WS-RUN-COUNTER              PIC S9(9) COMP   VALUE ZERO.     
001250*                                                                 
001260 77  WS-REJECT-REASON            PIC X(40)   VALUE SPACES.        
001270*                                                                 
001280* WS-RUN-COUNTER IS COMP FOR FAST ADD, BUT STRING NEEDS A         
001290* DISPLAY-USAGE OPERAND -- WS-RUN-COUNTER-ED IS THAT VIEW.        
001300 77  WS-RUN-COUNTER-ED           PIC 9(09)   VALUE ZERO.          
001310*                                                                 
001320* ------------------------------------------------------          
001330* MAX-INSURABLE-AGE -- UNDERWRITING BULLETIN 02-07                
001340* ------------------------------------------------------          
001350 77  MAX-INSURABLE-AGE           PIC 9(03) COMP   VALUE 10.       
001360 77  QUOTE-EXPIRY-DAYS           PIC 9(03) COMP   VALUE 30.       
001370*                                                                 
001380* ------------------------------------------------------          
001390* PRICING WORK AREA -- KEPT AT 4 DECIMALS SO NO MULTIPLIER        
001400* STEP ROUNDS EARLY; ONLY THE FINAL MOVE TO QUOT-PRICE ROUNDS.    
001410* ------------------------------------------------------          
001420 77  WS-PRICE-WORK               PIC S9(07)V9(04) VALUE ZERO.     
001430 77  WS-SPECIES-UC               PIC X(20)   VALUE SPACES.        
001440*                                                                 
001450* REDEFINES NO. 1 -- EDITED VIEW OF THE PRICE FOR THE LOG LINE    
001460 01  WS-PRICE-LOG.                                                
001470     05  WS-PRICE-LOG-NUM        PIC S9(07)V9(02) VALUE ZERO.     
001480 01  WS-PRICE-LOG-EDIT REDEFINES WS-PRICE-LOG.                    
001490     05  WS-PRICE-LOG-ED         PIC $$$$$$9.99.                  
001500*                                                                 
001510* ------------------------------------------------------          
001520* DATE WORK AREA -- ACCEPT GIVES AN 8 DIGIT CCYYMMDD VALUE        
001530* ------------------------------------------------------          
001540 77  WS-CURRENT-DATE             PIC 9(08)   VALUE ZERO.          
001550*                                                                 
001560* REDEFINES NO. 2 -- BROKEN OUT CCYY/MM/DD FOR DATE MATH          
001570 01  WS-WORK-DATE                PIC 9(08)   VALUE ZERO.          
001580 01  WS-WORK-DATE-X REDEFINES WS-WORK-DATE.                       
001590     05  WS-WORK-CCYY            PIC 9(04).                       
001600     05  WS-WORK-MM              PIC 9(02).                       
001610     05  WS-WORK-DD              PIC 9(02).                       
001620*                                                                 
001630* REDEFINES NO. 3 -- MONTH/DAY TABLE, NON-LEAP BASELINE           
001640 01  WS-MONTH-DAYS-TBL.                                           
001650     05  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).                 
001660 01  WS-MONTH-DAYS-INIT REDEFINES WS-MONTH-DAYS-TBL.              
001670     05  FILLER                  PIC 9(24) VALUE                  
001680             312831303130313130313031.                            
001690*                                                                 
001700 77  WS-ADD-DAYS-LEFT            PIC 9(03) COMP   VALUE ZERO.     
001710 77  WS-LEAP-REMAINDER-1         PIC 9(02) COMP   VALUE ZERO.     
001720 77  WS-LEAP-REMAINDER-2         PIC 9(02) COMP   VALUE ZERO.     
001730 77  WS-LEAP-REMAINDER-3         PIC 9(02) COMP   VALUE ZERO.     
001740 77  WS-DAYS-THIS-MONTH          PIC 9(02) COMP   VALUE ZERO.     
001750*                                                                 
001760* ------------------------------------------------------          
001770* LOG MESSAGE LAYOUTS                                             
001780* ------------------------------------------------------          
001790 01  LOGMSG.                                                      
001800     05  FILLER                  PIC X(11) VALUE "PETQUOTE =>".   
001810     05  LOGMSG-TEXT             PIC X(50).                       
001820 01  LOGREC.                                                      
001830     05  FILLER                  PIC X(09) VALUE "QUOTED =>".     
001840     05  REC-PET-NAME            PIC X(20).                       
001850     05  FILLER                  PIC X(09) VALUE " PRICE =>".     
001860     05  REC-PRICE               PIC $$$$$$9.99.                  
001870*                                                                 
001880 LINKAGE SECTION.                                                 
001890*                                                                 
001900 PROCEDURE DIVISION.                                              
001910*                                                                 
001920* ------------------------------------------------------          
001930* MAINLINE                                                        
001940* ------------------------------------------------------          
001950 0000-MAINLINE.                                                   
001960     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      
001970     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.                    
001980     PERFORM 3000-PROCESS-REQUEST THRU 3000-EXIT                  
001990         UNTIL WS-END-OF-FILE.                                    
002000     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.                      
002010     STOP RUN.                                                    
002020*                                                                 
002030* ------------------------------------------------------          
002040* OPEN FILES, ACCEPT THE RUN DATE, ZERO THE COUNTERS              
002050* ------------------------------------------------------          
002060 1000-INITIALIZE.                                                 
002070     OPEN INPUT  QUOTATION-REQUEST-FILE.                          
002080     OPEN OUTPUT QUOTATION-FILE.                                  
002090     OPEN OUTPUT REJECTS-FILE.                                    
002100     IF STATUS-1 NOT = "0"                                        
002110         MOVE "OPEN FAILED" TO LOGMSG-TEXT                        
002120         PERFORM DO-USERLOG                                       
002130         STOP RUN.                                                
002140     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   
002150     MOVE ZERO TO WS-READ-COUNT WS-ACCEPT-COUNT WS-REJECT-COUNT   
002160                  WS-RUN-COUNTER.                                 
002170     MOVE "Started" TO LOGMSG-TEXT.                               
002180     PERFORM DO-USERLOG.                                          
002190 1000-EXIT.                                                       
002200     EXIT.                                                        
002210*                                                                 
002220* ------------------------------------------------------          
002230* READ ONE QUOTATION REQUEST, NO PARTICULAR KEY ORDER             
002240* ------------------------------------------------------          
002250 2000-READ-REQUEST.                                               
002260     READ QUOTATION-REQUEST-FILE                                  
002270         AT END                                                   
002280             MOVE "Y" TO WS-EOF-FLAG                              
002290         NOT AT END                                               
002300             ADD 1 TO WS-READ-COUNT.                              
002310 2000-EXIT.                                                       
002320     EXIT.                                                        
002330*                                                                 
002340* ------------------------------------------------------          
002350* PRICE, EDIT, AND DISPOSE OF ONE REQUEST, THEN MOVE ON --        
002360* PRICE IS COMPUTED FIRST SO THE EDIT STEP CAN REJECT ON A        
002370* BAD PRICE THE SAME WAY IT REJECTS A BAD AGE OR A BLANK NAME.    
002380* ------------------------------------------------------          
002390 3000-PROCESS-REQUEST.                                            
002400     PERFORM 3100-PRICE-REQUEST THRU 3100-EXIT.                   
002410     PERFORM 3200-EDIT-REQUEST THRU 3200-EXIT.                    
002420     IF WS-REJECT-IT                                              
002430         PERFORM 3900-REJECT-REQUEST THRU 3900-EXIT               
002440     ELSE                                                         
002450         PERFORM 3300-BUILD-QUOTATION THRU 3300-EXIT              
002460         PERFORM 3400-WRITE-QUOTATION THRU 3400-EXIT.             
002470     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.                    
002480 3000-EXIT.                                                       
002490     EXIT.                                                        
002500*                                                                 
002510* ------------------------------------------------------          
002520* PRICING RULES PER UNDERWRITING BULLETIN 91-03                   
002530* ORDER IS FIXED -- SPECIES, THEN AGE, THEN PREMIUM PLAN.         
002540* NO STEP ROUNDS HERE; THE FINAL MOVE TO QUOT-PRICE IN            
002550* 3300-BUILD-QUOTATION IS WHAT ROUNDS.                            
002560* ------------------------------------------------------          
002570 3100-PRICE-REQUEST.                                              
002580     MOVE 10.0000 TO WS-PRICE-WORK.                               
002590     MOVE QREQ-SPECIES TO WS-SPECIES-UC.                          
002600     INSPECT WS-SPECIES-UC CONVERTING                             
002610         "abcdefghijklmnopqrstuvwxyz" TO                          
002620         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
002630     IF WS-SPECIES-UC(1:3) = "DOG"                                
002640         COMPUTE WS-PRICE-WORK = WS-PRICE-WORK * 1.2              
002650     ELSE                                                         
002660         COMPUTE WS-PRICE-WORK = WS-PRICE-WORK * 1.1.             
002670     IF QREQ-AGE > 5                                              
002680         COMPUTE WS-PRICE-WORK = WS-PRICE-WORK * 1.5.             
002690     IF QREQ-PREMIUM-PLAN = "Y"                                   
002700         COMPUTE WS-PRICE-WORK = WS-PRICE-WORK * 2.               
002710 3100-EXIT.                                                       
002720     EXIT.                                                        
002730*                                                                 
002740* ------------------------------------------------------          
002750* QUOTATION VALIDATION RULES PER UNDERWRITING.  PRICE IS          
002760* ALREADY SITTING IN WS-PRICE-WORK FROM 3100-PRICE-REQUEST,       
002770* SO A BAD PRICE REJECTS HERE RATHER THAN REACHING THE            
002780* OUTPUT FILE.  QREQ-AGE IS SIGNED BECAUSE THE AGENCY FEED        
002790* IS NOT EDITED AT THE SOURCE -- A NEGATIVE AGE ON A BAD          
002800* RECORD HAS TO REJECT HERE, NOT GET CAUGHT BY THE PICTURE.       
002810* ------------------------------------------------------          
002820 3200-EDIT-REQUEST.                                               
002830     MOVE "N" TO WS-REJECT-SWITCH.                                
002840     MOVE SPACES TO WS-REJECT-REASON.                             
002850     IF QREQ-AGE < ZERO                                           
002860         MOVE "Y" TO WS-REJECT-SWITCH                             
002870         MOVE "AGE CANNOT BE NEGATIVE" TO WS-REJECT-REASON        
002880     ELSE                                                         
002890         IF QREQ-AGE > MAX-INSURABLE-AGE                          
002900             MOVE "Y" TO WS-REJECT-SWITCH                         
002910             MOVE "PET TOO OLD TO INSURE" TO WS-REJECT-REASON     
002920         ELSE                                                     
002930             IF QREQ-PET-NAME = SPACES                            
002940                 MOVE "Y" TO WS-REJECT-SWITCH                     
002950                 MOVE "PET NAME IS BLANK" TO WS-REJECT-REASON     
002960             ELSE                                                 
002970                 IF QREQ-SPECIES = SPACES                         
002980                     MOVE "Y" TO WS-REJECT-SWITCH                 
002990                     MOVE "SPECIES IS BLANK" TO                   
003000                         WS-REJECT-REASON                         
003010                 ELSE                                             
003020                     IF WS-PRICE-WORK < ZERO                      
003030                         MOVE "Y" TO WS-REJECT-SWITCH             
003040                         MOVE "PRICE CANNOT BE NEGATIVE" TO       
003050                             WS-REJECT-REASON.                    
003060 3200-EXIT.                                                       
003070     EXIT.                                                        
003080*                                                                 
003090* ------------------------------------------------------          
003100* ASSIGN A QUOTATION ID AND STAMP THE 30 DAY EXPIRY               
003110* ID IS RUN DATE PLUS A RUN COUNTER -- NOT A UUID, THIS           
003120* BOX HAS NO UUID GENERATOR, A COUNTER SERVES THE SAME JOB.       
003130* ------------------------------------------------------          
003140 3300-BUILD-QUOTATION.                                            
003150     ADD 1 TO WS-RUN-COUNTER.                                     
003160     MOVE WS-RUN-COUNTER TO WS-RUN-COUNTER-ED.                    
003170     MOVE SPACES TO QUOT-QUOTATION-ID.                            
003180     STRING "QT" DELIMITED BY SIZE                                
003190            WS-CURRENT-DATE DELIMITED BY SIZE                     
003200            WS-RUN-COUNTER-ED DELIMITED BY SIZE                   
003210         INTO QUOT-QUOTATION-ID.                                  
003220     MOVE QREQ-PET-NAME      TO QUOT-PET-NAME.                    
003230     MOVE QREQ-SPECIES       TO QUOT-SPECIES.                     
003240     MOVE QREQ-BREED         TO QUOT-BREED.                       
003250     MOVE QREQ-AGE           TO QUOT-AGE.                         
003260     MOVE QREQ-PREMIUM-PLAN  TO QUOT-PREMIUM-PLAN.                
003270     COMPUTE QUOT-PRICE ROUNDED = WS-PRICE-WORK.                  
003280     MOVE WS-CURRENT-DATE    TO WS-WORK-DATE.                     
003290     MOVE QUOTE-EXPIRY-DAYS  TO WS-ADD-DAYS-LEFT.                 
003300     PERFORM 3350-ADD-DAYS-TO-DATE THRU 3350-EXIT.                
003310     MOVE WS-WORK-DATE       TO QUOT-EXPIRES-AT.                  
003320 3300-EXIT.                                                       
003330     EXIT.                                                        
003340*                                                                 
003350* ------------------------------------------------------          
003360* ADD WS-ADD-DAYS-LEFT CALENDAR DAYS TO WS-WORK-DATE,             
003370* ONE DAY AT A TIME, ROLLING MONTH AND YEAR AS NEEDED.            
003380* LEAP YEAR TEST IS DIVIDE/REMAINDER, NO INTRINSIC FUNCTION.      
003390* ------------------------------------------------------          
003400 3350-ADD-DAYS-TO-DATE.                                           
003410     PERFORM 3360-ADD-ONE-DAY THRU 3360-EXIT                      
003420         WS-ADD-DAYS-LEFT TIMES.                                  
003430 3350-EXIT.                                                       
003440     EXIT.                                                        
003450*                                                                 
003460 3360-ADD-ONE-DAY.                                                
003470     DIVIDE WS-WORK-CCYY BY 4                                     
003480         GIVING WS-LEAP-REMAINDER-1                               
003490         REMAINDER WS-LEAP-REMAINDER-1.                           
003500     DIVIDE WS-WORK-CCYY BY 100                                   
003510         GIVING WS-LEAP-REMAINDER-2                               
003520         REMAINDER WS-LEAP-REMAINDER-2.                           
003530     DIVIDE WS-WORK-CCYY BY 400                                   
003540         GIVING WS-LEAP-REMAINDER-3                               
003550         REMAINDER WS-LEAP-REMAINDER-3.                           
003560     MOVE WS-MONTH-DAYS(WS-WORK-MM) TO WS-DAYS-THIS-MONTH.        
003570     IF WS-WORK-MM = 2                                            
003580         IF WS-LEAP-REMAINDER-1 = 0 AND                           
003590           (WS-LEAP-REMAINDER-2 NOT = 0                           
003600             OR WS-LEAP-REMAINDER-3 = 0)                          
003610             MOVE 29 TO WS-DAYS-THIS-MONTH.                       
003620     ADD 1 TO WS-WORK-DD.                                         
003630     IF WS-WORK-DD > WS-DAYS-THIS-MONTH                           
003640         MOVE 1 TO WS-WORK-DD                                     
003650         ADD 1 TO WS-WORK-MM                                      
003660         IF WS-WORK-MM > 12                                       
003670             MOVE 1 TO WS-WORK-MM                                 
003680             ADD 1 TO WS-WORK-CCYY.                               
003690 3360-EXIT.                                                       
003700     EXIT.                                                        
003710*                                                                 
003720* ------------------------------------------------------          
003730* WRITE THE ACCEPTED QUOTATION, LOG IT, COUNT IT                  
003740* ------------------------------------------------------          
003750 3400-WRITE-QUOTATION.                                            
003760     WRITE QUOTATION-REC.                                         
003770     IF STATUS-1 NOT = "0"                                        
003780         MOVE "WRITE QUOTATION FAILED" TO LOGMSG-TEXT             
003790         PERFORM DO-USERLOG                                       
003800         STOP RUN.                                                
003810     ADD 1 TO WS-ACCEPT-COUNT.                                    
003820     MOVE QUOT-PET-NAME TO REC-PET-NAME.                          
003830     MOVE QUOT-PRICE TO WS-PRICE-LOG-NUM.                         
003840     MOVE WS-PRICE-LOG-ED TO REC-PRICE.                           
003850     PERFORM DO-USERLOG-REC.                                      
003860 3400-EXIT.                                                       
003870     EXIT.                                                        
003880*                                                                 
003890* ------------------------------------------------------          
003900* WRITE A REJECTED REQUEST, LOG IT, COUNT IT                      
003910* ------------------------------------------------------          
003920 3900-REJECT-REQUEST.                                             
003930     MOVE "PETQUOTE" TO REJ-RUN-ID.                               
003940     MOVE QREQ-PET-NAME TO REJ-KEY.                               
003950     MOVE WS-REJECT-REASON TO REJ-REASON.                         
003960     WRITE REJECT-REC.                                            
003970     ADD 1 TO WS-REJECT-COUNT.                                    
003980     MOVE WS-REJECT-REASON TO LOGMSG-TEXT.                        
003990     PERFORM DO-USERLOG.                                          
004000 3900-EXIT.                                                       
004010     EXIT.                                                        
004020*                                                                 
004030* ------------------------------------------------------          
004040* CLOSE UP AND DISPLAY THE RUN-CONTROL TOTALS                     
004050* ------------------------------------------------------          
004060 9000-END-OF-JOB.                                                 
004070     CLOSE QUOTATION-REQUEST-FILE QUOTATION-FILE REJECTS-FILE.    
004080     DISPLAY "PETQUOTE RUN CONTROL TOTALS".                       
004090     DISPLAY "  REQUESTS READ    = " WS-READ-COUNT.               
004100     DISPLAY "  QUOTATIONS WRITE = " WS-ACCEPT-COUNT.             
004110     DISPLAY "  REQUESTS REJECT  = " WS-REJECT-COUNT.             
004120     MOVE "Ended" TO LOGMSG-TEXT.                                 
004130     PERFORM DO-USERLOG.                                          
004140 9000-EXIT.                                                       
004150     EXIT.                                                        
004160*                                                                 
004170* ------------------------------------------------------          
004180* SHOP LOGGING -- NO TUXEDO ON THIS BOX, DISPLAY TO SYSOUT        
004190* ------------------------------------------------------          
004200 DO-USERLOG.                                                      
004210     DISPLAY LOGMSG.                                              
004220*                                                                 
004230 DO-USERLOG-REC.                                                  
004240     DISPLAY LOGREC.                                              
