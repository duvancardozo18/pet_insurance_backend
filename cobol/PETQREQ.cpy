000100*                                                                 
000110* #ident "@(#) apps/PETAPP/PETQREQ.cpy  $Revision: 1.3 $"         
000120*                                                                 
000130* ------------------------------------------------------          
000140* PETQREQ  -  QUOTATION REQUEST RECORD                            
000150*                                                                 
000160* ONE INPUT LINE PER PET TO BE QUOTED.  READ SEQUENTIAL           
000170* BY PETQUOTE, NO PARTICULAR KEY ORDER REQUIRED BY THE            
000180* FEED FROM THE AGENCY SYSTEM.  QREQ-AGE IS SIGNED -- THE         
000190* AGENCY FEED IS A FLAT FILE, NOT EDITED AT THE SOURCE, SO        
000200* A BAD RECORD CAN CARRY A NEGATIVE AGE AND PETQUOTE HAS TO       
000210* BE ABLE TO SEE IT TO REJECT IT.                                 
000220* ------------------------------------------------------          
000230*                                                                 
000240     05  QREQ-PET-NAME           PIC X(50).                       
000250     05  QREQ-SPECIES            PIC X(20).                       
000260     05  QREQ-BREED              PIC X(30).                       
000270     05  QREQ-AGE                PIC S9(03).                      
000280     05  QREQ-PREMIUM-PLAN       PIC X(01).                       
000290     05  FILLER                  PIC X(06).                       
