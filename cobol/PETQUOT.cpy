000100*                                                                 
000110* #ident "@(#) apps/PETAPP/PETQUOT.cpy  $Revision: 1.4 $"         
000120*                                                                 
000130* ------------------------------------------------------          
000140* PETQUOT  -  QUOTATION RECORD                                    
000150*                                                                 
000160* WRITTEN BY PETQUOTE, ONE PER ACCEPTED QUOTATION REQUEST.        
000170* READ BACK BY PETISSUE, WHICH LOADS THE WHOLE FILE (IT IS        
000180* DELIVERED SORTED ASCENDING ON QUOT-QUOTATION-ID) INTO A         
000190* WORKING-STORAGE TABLE AND SEARCHES IT -- THERE IS NO ISAM       
000200* ON THIS BOX FOR QUOTATIONS, SO THE TABLE STANDS IN FOR IT.      
000210* ------------------------------------------------------          
000220*                                                                 
000230     05  QUOT-QUOTATION-ID       PIC X(36).                       
000240     05  QUOT-PET-NAME           PIC X(50).                       
000250     05  QUOT-SPECIES            PIC X(20).                       
000260     05  QUOT-BREED              PIC X(30).                       
000270     05  QUOT-AGE                PIC 9(03).                       
000280     05  QUOT-PREMIUM-PLAN       PIC X(01).                       
000290     05  QUOT-PRICE              PIC S9(07)V9(02).                
000300     05  QUOT-EXPIRES-AT         PIC 9(08).                       
000310     05  FILLER                  PIC X(09).                       
